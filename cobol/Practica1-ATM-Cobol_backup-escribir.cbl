000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. MAPREG.                                                      
000300 AUTHOR. IRENE PARDOS.                                                    
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 06/04/1993.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                        
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    06/04/93 IPR  ALTA INICIAL - RUTINA DE CARGA DE FICHA DE             
001200*                  ESPECTACULO CONTRA F-ESPECTACULOS.                     
001300*    PET-0155 05/26/01 GHR SE ELIMINA LA CARGA DE ESPECTACULOS -          
001400*                  PROGRAMA RECONVERTIDO EN RUTINA DE TRASPASO            
001500*                  DE CAMPOS DE ALTA DE USUARIO PARA EL                   
001600*                  SUBSISTEMA DE USUARIOS.                                
001700*    PET-0155 05/26/01 GHR EL TRASPASO SE LIMITA A LOS CAMPOS DE          
001800*                  IDENTIFICACION - LA CLAVE SE TRATA A PARTE             
001900*                  EN EL PROGRAMA LLAMANTE, DESPUES DE CIFRARLA.          
001950*    PET-0603 11/09/04 CVM SE CORRIGE DESCUADRE DE 9 POSICIONES EN        
001960*                  USUARIO-MAPEADO-P: EL LLAMANTE RESERVA EL ID DE        
001970*                  USUARIO POR DELANTE Y NO SE HABIA CONTEMPLADO          
001980*                  AQUI, LO QUE DESPLAZABA NOMBRE/EMAIL/TELEFONO          
001990*                  AL GRABAR EL ALTA.                                     
002000*                                                                         
002100 ENVIRONMENT DIVISION.                                                    
002200 CONFIGURATION SECTION.                                                   
002300 SPECIAL-NAMES.                                                           
002400     C01 IS TOP-OF-FORM.                                                  
002500*                                                                         
002600 DATA DIVISION.                                                           
002700 WORKING-STORAGE SECTION.                                                 
002800 77  WS-CONTADOR-LLAMADAS      PIC 9(9) COMP.                             
002900*                                                                         
003000 LINKAGE SECTION.                                                         
003100 01  REG-NOMBRE-P              PIC X(30).                                 
003200 01  REG-APELLIDOS-P           PIC X(30).                                 
003300 01  REG-EMAIL-P               PIC X(60).                                 
003400 01  REG-TELEFONO-P            PIC X(20).                                 
003500 01  USUARIO-MAPEADO-P.                                                   
003520*    FILLER RESERVA EL HUECO DEL ID DE USUARIO, QUE OCUPA EL              
003540*    LLAMANTE POR DELANTE DE LOS CAMPOS QUE AQUI SE TRASPASAN -           
003560*    ESTE PROGRAMA NO ASIGNA EL ID, VER PET-0155.                         
003600     05  FILLER                PIC 9(9).                                  
003700     05  USR-NOMBRE-M          PIC X(30).                                 
003800     05  USR-APELLIDOS-M       PIC X(30).                                 
003900     05  USR-EMAIL-M           PIC X(60).                                 
003950     05  USR-TELEFONO-M        PIC X(20).                                 
003960 01  USUARIO-MAPEADO-X REDEFINES USUARIO-MAPEADO-P PIC X(149).            
004000*                                                                         
004100 PROCEDURE DIVISION USING REG-NOMBRE-P REG-APELLIDOS-P                    
004200     REG-EMAIL-P REG-TELEFONO-P USUARIO-MAPEADO-P.                        
004300*                                                                         
004400 MAPEAR-DATOS.                                                            
004500*    TRASPASO DIRECTO, SIN CALCULOS NI VALIDACIONES. LA CLAVE             
004600*    NO SE TRASPASA AQUI - SE FIJA EN EL PROGRAMA LLAMANTE                
004700*    UNA VEZ CIFRADA.                                                     
004800     ADD 1 TO WS-CONTADOR-LLAMADAS.                                       
004900     MOVE REG-NOMBRE-P    TO USR-NOMBRE-M.                                
005000     MOVE REG-APELLIDOS-P TO USR-APELLIDOS-M.                             
005100     MOVE REG-EMAIL-P     TO USR-EMAIL-M.                                 
005200     MOVE REG-TELEFONO-P  TO USR-TELEFONO-M.                              
005250     DISPLAY "MAPREG SALIDA " USUARIO-MAPEADO-X.                          
005300*                                                                         
005400     EXIT PROGRAM.                                                        
