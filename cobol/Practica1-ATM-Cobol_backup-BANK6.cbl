000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK6.                                                       
000300 AUTHOR. R IBANEZ.                                                        
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 15/01/1986.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                        
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    15/01/86 RIB  ALTA INICIAL. TRANSFERENCIA ENTRE TARJETAS             
001200*                  CONTRA F-TARJETAS Y F-MOVIMIENTOS.                     
001300*    30/06/87 RIB  SE ANADE VERIFICACION DE TARJETA DESTINO.              
001400*    12/03/90 JMS  CORRECCION EN EL SIGNO DEL IMPORTE AL                  
001500*                  CONTABILIZAR EL ABONO EN DESTINO.                      
001600*    08/11/94 LGR  SE AMPLIA CAMPO CONCEPTO A 35 POSICIONES.              
001700*    11/12/98 PAL  Y2K: SUSTITUCION DE FECHAS DE 2 DIGITOS POR            
001800*                  FORMATO DE 4 DIGITOS EN CAMPOS-FECHA.                  
001900*    20/01/99 PAL  Y2K: VALIDADO EN PRUEBAS DE CAMBIO DE SIGLO.           
002000*    PET-0447 02/04/02 RIB SE ELIMINA EL INTERFAZ DE PANTALLA;            
002100*                  PASA A SER SUBRUTINA INVOCADA DESDE BANK1              
002200*                  EN EL PROCESO POR LOTES NOCTURNO.                      
002300*    PET-0447 09/04/02 RIB SUSTITUCION DE F-TARJETAS POR                  
002400*                  FICHERO CUENTAS. YA NO EXISTE TARJETA DESTINO          
002500*                  SINO CUENTA DESTINO.                                   
002600*    PET-0503 20/06/03 CVM UN UNICO MOVIMIENTO POR TRANSFEREN-            
002700*                  CIA (ORIGEN Y DESTINO EN EL MISMO REGISTRO)            
002800*                  EN LUGAR DE LOS DOS MOVIMIENTOS ANTERIORES.            
002900*    PET-0503 21/06/03 CVM SE INCORPORA CODIGO DE RESULTADO               
003000*                  DEVUELTO AL PROGRAMA LLAMADOR (BANK1).                 
003100*    PET-0691 12/10/07 LGR SE FIJA EL ORDEN DE LAS VALIDACIONES:          
003200*                  MISMA CUENTA, IMPORTE, EXISTENCIA DE CUENTAS           
003300*                  Y SALDO SUFICIENTE, POR NORMATIVA DE AUDITO-           
003400*                  RIA INTERNA.                                           
003420*    PET-0605 15/09/04 CVM EL 88 TRF-ERROR-INTERNO ESTABA COLGADO         
003440*                  DEL FILLER DE RELLENO EN LUGAR DE COLGAR DE            
003460*                  WS-CODIGO-RESULT - LOS SET A ERROR INTERNO NO          
003480*                  ACTUALIZABAN EL CODIGO DEVUELTO A BANK1, QUE           
003500*                  QUEDABA A CERO (ACEPTADA). SE CORRIGE LA               
003520*                  POSICION DEL 88 BAJO EL CAMPO CORRECTO.                
003540*    ---------------------------------------------------------            
003600*                                                                         
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     CLASS DIGITOS IS "0123456789"                                        
004100     C01 IS TOP-OF-FORM.                                                  
004200                                                                          
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500     SELECT CUENTAS ASSIGN TO "CUENTAS"                                   
004600     ORGANIZATION IS INDEXED                                              
004700     ACCESS MODE IS DYNAMIC                                               
004800     RECORD KEY IS CTA-ID                                                 
004900     FILE STATUS IS FSC.                                                  
005000                                                                          
005100     SELECT MOVIMIENTOS ASSIGN TO "MOVIMIENTOS"                           
005200     ORGANIZATION IS INDEXED                                              
005300     ACCESS MODE IS DYNAMIC                                               
005400     RECORD KEY IS MOV-ID                                                 
005500     FILE STATUS IS FSM.                                                  
005600                                                                          
005700                                                                          
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD CUENTAS                                                               
006100     LABEL RECORD STANDARD                                                
006200     VALUE OF FILE-ID IS "cuentas.ubd".                                   
006300 01 CUENTA-REG.                                                           
006400     02 CTA-ID               PIC 9(9).                                    
006500     02 CTA-NUMERO            PIC X(13).                                  
006600     02 CTA-SALDO             PIC S9(11)V99.                              
006700     02 CTA-SALDO-CENT REDEFINES CTA-SALDO                                
006800                               PIC S9(13).                                
006900     02 CTA-TIPO               PIC X(10).                                 
007000     02 CTA-USUARIO-ID         PIC 9(9).                                  
007100     02 CTA-FECHA-ALTA         PIC 9(8).                                  
007200     02 CTA-HORA-ALTA          PIC 9(6).                                  
007300     02 FILLER                 PIC X(32).                                 
007400                                                                          
007500 FD MOVIMIENTOS                                                           
007600     LABEL RECORD STANDARD                                                
007700     VALUE OF FILE-ID IS "movimientos.ubd".                               
007800 01 MOVIMIENTO-REG.                                                       
007900     02 MOV-ID                 PIC 9(9).                                  
008000     02 MOV-CTA-ORIGEN         PIC 9(9).                                  
008100     02 MOV-CTA-DESTINO        PIC 9(9).                                  
008200     02 MOV-TIPO               PIC X(10).                                 
008300     02 MOV-IMPORTE            PIC S9(11)V99.                             
008400     02 MOV-IMPORTE-CENT REDEFINES MOV-IMPORTE                            
008500                               PIC S9(13).                                
008600     02 MOV-CONCEPTO           PIC X(100).                                
008700     02 MOV-ESTADO             PIC X(10).                                 
008750     02 MOV-FECHA              PIC 9(8).                                  
008800     02 MOV-FECHA-X REDEFINES MOV-FECHA.                                  
008900         03 MOV-FEC-ANO         PIC 9(4).                                 
009000         03 MOV-FEC-MES         PIC 9(2).                                 
009100         03 MOV-FEC-DIA         PIC 9(2).                                 
009200     02 MOV-HORA               PIC 9(6).                                  
009300     02 FILLER                 PIC X(26).                                 
009400                                                                          
009500                                                                          
009600 WORKING-STORAGE SECTION.                                                 
009700 77 FSC                       PIC X(2).                                   
009800 77 FSM                       PIC X(2).                                   
009900 77 CHECKERR                  PIC X(24).                                  
010000                                                                          
010100 01 WS-CUENTA-ORIGEN-REG.                                                 
010200     05 WS-ORD-CTA-ID          PIC 9(9) COMP.                             
010300     05 WS-ORD-SALDO-CENT      PIC S9(13) COMP.                           
010350     05 FILLER                 PIC X(4).                                  
010400                                                                          
010500 01 WS-CUENTA-DESTINO-REG.                                                
010600     05 WS-DST-CTA-ID          PIC 9(9) COMP.                             
010700     05 WS-DST-SALDO-CENT      PIC S9(13) COMP.                           
010750     05 FILLER                 PIC X(4).                                  
010800                                                                          
010900 01 WS-CONTADORES.                                                        
011000     05 WS-ULTIMO-MOV-ID       PIC 9(9) COMP.                             
011100     05 WS-NUEVO-MOV-ID        PIC 9(9) COMP.                             
011150     05 FILLER                 PIC X(4).                                  
011200                                                                          
011300 01 WS-COD-RESULT.                                                        
011400     05 WS-CODIGO-RESULT       PIC 9(2).                                  
011500         88 TRF-ACEPTADA           VALUE 0.                               
011600         88 TRF-RECHAZO-MISMA-CTA  VALUE 1.                               
011700         88 TRF-RECHAZO-IMPORTE    VALUE 2.                               
011800         88 TRF-RECHAZO-CTA-INEX   VALUE 3.                               
011900         88 TRF-RECHAZO-SALDO      VALUE 4.                               
011920         88 TRF-ERROR-INTERNO      VALUE 9.                               
011950     05 FILLER                 PIC X(6).                                  
012100                                                                          
012200 LINKAGE SECTION.                                                         
012300 77 CTA-ORIGEN-P               PIC 9(9).                                  
012400 77 CTA-DESTINO-P              PIC 9(9).                                  
012500 77 IMPORTE-TRF-P              PIC S9(11)V99.                             
012600 77 CONCEPTO-TRF-P             PIC X(100).                                
012700 77 COD-RESULT-P               PIC 9(2).                                  
012800 77 MOV-ID-GEN-P               PIC 9(9).                                  
012900                                                                          
013000                                                                          
013100 PROCEDURE DIVISION USING CTA-ORIGEN-P CTA-DESTINO-P                      
013200                           IMPORTE-TRF-P CONCEPTO-TRF-P                   
013300                           COD-RESULT-P MOV-ID-GEN-P.                     
013400 INICIO.                                                                  
013500     MOVE ZERO TO WS-CODIGO-RESULT.                                       
013600     MOVE ZERO TO MOV-ID-GEN-P.                                           
013700     PERFORM APERTURA-FICHEROS THRU APERTURA-FICHEROS-EXIT.               
013800                                                                          
013900 VALIDAR-MISMA-CUENTA.                                                    
014000     IF CTA-ORIGEN-P = CTA-DESTINO-P                                      
014100         SET TRF-RECHAZO-MISMA-CTA TO TRUE                                
014200         GO TO DEVOLVER-RESULTADO.                                        
014300                                                                          
014400 VALIDAR-IMPORTE.                                                         
014500     IF IMPORTE-TRF-P NOT > ZERO                                          
014600         SET TRF-RECHAZO-IMPORTE TO TRUE                                  
014700         GO TO DEVOLVER-RESULTADO.                                        
014800                                                                          
014900 LOCALIZAR-CUENTA-ORIGEN.                                                 
015000     MOVE "LOCALIZAR-CUENTA-ORIGEN" TO CHECKERR.                          
015100     MOVE CTA-ORIGEN-P TO CTA-ID.                                         
015200     READ CUENTAS INVALID KEY                                             
015300         GO TO CTA-INEXISTENTE.                                           
015400     MOVE CTA-ID TO WS-ORD-CTA-ID.                                        
015500     MOVE CTA-SALDO-CENT TO WS-ORD-SALDO-CENT.                            
015600                                                                          
015700 LOCALIZAR-CUENTA-DESTINO.                                                
015800     MOVE "LOCALIZAR-CUENTA-DESTINO" TO CHECKERR.                         
015900     MOVE CTA-DESTINO-P TO CTA-ID.                                        
016000     READ CUENTAS INVALID KEY                                             
016100         GO TO CTA-INEXISTENTE.                                           
016200     MOVE CTA-ID TO WS-DST-CTA-ID.                                        
016300     MOVE CTA-SALDO-CENT TO WS-DST-SALDO-CENT.                            
016400                                                                          
016500 VALIDAR-SALDO.                                                           
016600     COMPUTE WS-ORD-SALDO-CENT =                                          
016700         WS-ORD-SALDO-CENT - (IMPORTE-TRF-P * 100).                       
016800     IF WS-ORD-SALDO-CENT < ZERO                                          
016900         SET TRF-RECHAZO-SALDO TO TRUE                                    
017000         GO TO DEVOLVER-RESULTADO.                                        
017100                                                                          
017200 CONTABILIZAR.                                                            
017300     MOVE "CONTABILIZAR-ORIGEN" TO CHECKERR.                              
017400     MOVE WS-ORD-CTA-ID TO CTA-ID.                                        
017500     READ CUENTAS INVALID KEY                                             
017600         GO TO PSYS-ERR.                                                  
017700     MOVE WS-ORD-SALDO-CENT TO CTA-SALDO-CENT.                            
017800     REWRITE CUENTA-REG INVALID KEY                                       
017900         GO TO PSYS-ERR.                                                  
018000                                                                          
018100     MOVE "CONTABILIZAR-DESTINO" TO CHECKERR.                             
018200     COMPUTE WS-DST-SALDO-CENT =                                          
018300         WS-DST-SALDO-CENT + (IMPORTE-TRF-P * 100).                       
018400     MOVE WS-DST-CTA-ID TO CTA-ID.                                        
018500     READ CUENTAS INVALID KEY                                             
018600         GO TO PSYS-ERR.                                                  
018700     MOVE WS-DST-SALDO-CENT TO CTA-SALDO-CENT.                            
018800     REWRITE CUENTA-REG INVALID KEY                                       
018900         GO TO PSYS-ERR.                                                  
019000                                                                          
019100 LOCALIZAR-ULTIMO-MOV.                                                    
019200     MOVE ZERO TO WS-ULTIMO-MOV-ID.                                       
019300                                                                          
019400 LOCALIZAR-ULTIMO-MOV-LOOP.                                               
019500     READ MOVIMIENTOS NEXT RECORD AT END                                  
019600         GO TO GUARDAR-MOVIMIENTO.                                        
019700     IF MOV-ID > WS-ULTIMO-MOV-ID                                         
019800         MOVE MOV-ID TO WS-ULTIMO-MOV-ID.                                 
019900     GO TO LOCALIZAR-ULTIMO-MOV-LOOP.                                     
020000                                                                          
020100 GUARDAR-MOVIMIENTO.                                                      
020200     ADD 1 WS-ULTIMO-MOV-ID GIVING WS-NUEVO-MOV-ID.                       
020300     MOVE WS-NUEVO-MOV-ID TO MOV-ID.                                      
020400     MOVE CTA-ORIGEN-P TO MOV-CTA-ORIGEN.                                 
020500     MOVE CTA-DESTINO-P TO MOV-CTA-DESTINO.                               
020600     MOVE "TRANSFER" TO MOV-TIPO.                                         
020700     MOVE IMPORTE-TRF-P TO MOV-IMPORTE.                                   
020750     MOVE CONCEPTO-TRF-P TO MOV-CONCEPTO.                                 
020775     MOVE "COMPLETED" TO MOV-ESTADO.                                      
020900     ACCEPT MOV-FECHA FROM DATE YYYYMMDD.                                 
021000     ACCEPT MOV-HORA FROM TIME.                                           
021050     DISPLAY "BANK6 MOVIMIENTO " MOV-FECHA-X " IMPORTE CENT "             
021060         MOV-IMPORTE-CENT.                                                
                                                                                
021200     WRITE MOVIMIENTO-REG INVALID KEY                                     
021300         GO TO PSYS-ERR.                                                  
021400                                                                          
021500     MOVE WS-NUEVO-MOV-ID TO MOV-ID-GEN-P.                                
021600     SET TRF-ACEPTADA TO TRUE.                                            
021700     GO TO DEVOLVER-RESULTADO.                                            
021800                                                                          
021900 CTA-INEXISTENTE.                                                         
022000     SET TRF-RECHAZO-CTA-INEX TO TRUE.                                    
022100     GO TO DEVOLVER-RESULTADO.                                            
022200                                                                          
022300 PSYS-ERR.                                                                
022400     SET TRF-ERROR-INTERNO TO TRUE.                                       
022500                                                                          
022600 DEVOLVER-RESULTADO.                                                      
022700     MOVE WS-CODIGO-RESULT TO COD-RESULT-P.                               
022800     GO TO CIERRE-FICHEROS.                                               
022900                                                                          
023000 APERTURA-FICHEROS.                                                       
023100*    FORZAMOS QUE SE CREEN LOS FICHEROS SI NO EXISTEN                     
023200     OPEN I-O CUENTAS CLOSE CUENTAS.                                      
023300     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.                              
023400                                                                          
023500     OPEN I-O CUENTAS.                                                    
023600     IF FSC NOT = "00"                                                    
023700         SET TRF-ERROR-INTERNO TO TRUE                                    
023800         MOVE WS-CODIGO-RESULT TO COD-RESULT-P                            
023900         EXIT PROGRAM.                                                    
024000                                                                          
024100     OPEN I-O MOVIMIENTOS.                                                
024200     IF FSM NOT = "00"                                                    
024300         SET TRF-ERROR-INTERNO TO TRUE                                    
024400         MOVE WS-CODIGO-RESULT TO COD-RESULT-P                            
024500         EXIT PROGRAM.                                                    
024600 APERTURA-FICHEROS-EXIT. EXIT.                                            
024700                                                                          
024800 CIERRE-FICHEROS.                                                         
024900     CLOSE CUENTAS.                                                       
025000     CLOSE MOVIMIENTOS.                                                   
025100     EXIT PROGRAM.                                                        
