000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK2.                                                       
000300 AUTHOR. J M SANTOS.                                                      
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 04/10/1985.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                        
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    10/04/85 JMS  ALTA INICIAL. CONSULTA DE SALDO POR TARJETA            
001200*                  CONTRA F-MOVIMIENTOS.                                  
001300*    22/11/86 JMS  CORRECCION LECTURA DE ULTIMO MOVIMIENTO.               
001400*    03/02/89 RIB  NUEVO FORMATO DE PANTALLA A PETICION DE                
001500*                  VENTANILLA.                                            
001600*    14/07/93 LGR  SE AJUSTA COLOR DE ROTULOS EN PANTALLA CTRA.           
001700*    09/12/98 PAL  Y2K: FECHA DE 4 DIGITOS EN TODAS LAS                   
001800*                  PANTALLAS. SE REVISA CAMPOS-FECHA.                     
001900*    18/01/99 PAL  Y2K: PRUEBAS DE PASO DE SIGLO EN CPD. OK.              
002000*    PET-0447 25/03/02 RIB REESTRUCTURACION DEL AREA DE                   
002100*                  CUENTAS PARA EL NUEVO LIBRO MAYOR NOCTURNO.            
002200*    PET-0447 25/03/02 RIB SE ELIMINA EL INTERFAZ DE PANTALLA;            
002300*                  EL PROGRAMA PASA A SER SUBRUTINA DEL PROCESO           
002400*                  POR LOTES DE ALTA DE CUENTAS (VER BANK1).              
002500*    PET-0447 02/04/02 RIB SE INCORPORA FICHERO CUENTAS Y                 
002600*                  FICHERO USUARIOS EN SUSTITUCION DE TARJETAS.           
002700*    PET-0501 14/06/03 CVM GENERACION DE NUMERO DE CUENTA CON             
002800*                  PREFIJO "ACC" Y VERIFICACION DE UNICIDAD.              
002900*    PET-0688 09/09/07 LGR EL SALDO INICIAL Y EL TIPO DE CUENTA           
003000*                  QUEDAN FIJOS (0,00 / SAVINGS) POR NORMATIVA.           
003020*    PET-0606 17/09/04 CVM USUARIO-INEXISTENTE SALTABA DIRECTA-           
003040*                  MENTE A CIERRE-FICHEROS-SIN-CUENTAS SIN CERRAR         
003060*                  EL FICHERO CUENTAS, QUE YA HABIA SIDO ABIERTO          
003080*                  EN I-O DESDE APERTURA-FICHEROS. QUEDABA UN             
003100*                  FICHERO ABIERTO EN CADA ALTA RECHAZADA POR             
003120*                  USUARIO NO ENCONTRADO. SE UNIFICA EL CIERRE EN         
003140*                  CIERRE-FICHEROS PARA TODAS LAS SALIDAS.                
003160*    ---------------------------------------------------------            
003200*                                                                         
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SPECIAL-NAMES.                                                           
003600     CLASS DIGITOS IS "0123456789"                                        
003700     C01 IS TOP-OF-FORM.                                                  
003800                                                                          
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT CUENTAS ASSIGN TO "CUENTAS"                                   
004200     ORGANIZATION IS INDEXED                                              
004300     ACCESS MODE IS DYNAMIC                                               
004400     RECORD KEY IS CTA-ID                                                 
004500     FILE STATUS IS FSC.                                                  
004600                                                                          
004700     SELECT USUARIOS ASSIGN TO "USUARIOS"                                 
004800     ORGANIZATION IS INDEXED                                              
004900     ACCESS MODE IS DYNAMIC                                               
005000     RECORD KEY IS USR-ID                                                 
005100     FILE STATUS IS FSU.                                                  
005200                                                                          
005300                                                                          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600 FD CUENTAS                                                               
005700     LABEL RECORD STANDARD                                                
005800     VALUE OF FILE-ID IS "cuentas.ubd".                                   
005900 01 CUENTA-REG.                                                           
006000     02 CTA-ID               PIC 9(9).                                    
006100     02 CTA-NUMERO            PIC X(13).                                  
006200     02 CTA-SALDO             PIC S9(11)V99.                              
006300     02 CTA-SALDO-CENT REDEFINES CTA-SALDO                                
006400                               PIC S9(13).                                
006500     02 CTA-TIPO               PIC X(10).                                 
006600     02 CTA-USUARIO-ID         PIC 9(9).                                  
006700     02 CTA-FECHA-ALTA         PIC 9(8).                                  
006800     02 CTA-FECHA-ALTA-X REDEFINES CTA-FECHA-ALTA.                        
006900         03 CTA-ALTA-ANO        PIC 9(4).                                 
007000         03 CTA-ALTA-MES        PIC 9(2).                                 
007100         03 CTA-ALTA-DIA        PIC 9(2).                                 
007200     02 CTA-HORA-ALTA          PIC 9(6).                                  
007300     02 CTA-HORA-ALTA-X REDEFINES CTA-HORA-ALTA.                          
007400         03 CTA-ALTA-HOR        PIC 9(2).                                 
007500         03 CTA-ALTA-MIN        PIC 9(2).                                 
007600         03 CTA-ALTA-SEG        PIC 9(2).                                 
007700     02 FILLER                 PIC X(32).                                 
007800                                                                          
007900 FD USUARIOS                                                              
008000     LABEL RECORD STANDARD                                                
008100     VALUE OF FILE-ID IS "usuarios.ubd".                                  
008200 01 USUARIO-REG.                                                          
008300     02 USR-ID                 PIC 9(9).                                  
008400     02 USR-NOMBRE              PIC X(30).                                
008500     02 USR-APELLIDOS           PIC X(30).                                
008600     02 USR-EMAIL               PIC X(60).                                
008700     02 USR-TELEFONO            PIC X(20).                                
008800     02 USR-CLAVE               PIC X(60).                                
008900     02 FILLER                  PIC X(41).                                
009000                                                                          
009100                                                                          
009200 WORKING-STORAGE SECTION.                                                 
009300 77 FSC                       PIC X(2).                                   
009400 77 FSU                       PIC X(2).                                   
009500                                                                          
009600 01 WS-CONTADORES.                                                        
009700     05 WS-ULTIMO-CTA-ID       PIC 9(9) COMP.                             
009800     05 WS-NUEVO-CTA-ID        PIC 9(9) COMP.                             
009900     05 WS-INTENTOS-GENERAR    PIC 9(2) COMP.                             
009950     05 FILLER                 PIC X(4).                                  
010000                                                                          
010100 77 WS-HORA-SEMILLA           PIC 9(6).                                   
010200 77 WS-NUM-CANDIDATO          PIC 9(10).                                  
010300 77 WS-DESCARTE               PIC 9(10).                                  
010400 77 WS-NUMERO-DUPLICADO       PIC X(1).                                   
010500     88 WS-NUM-ES-DUPLICADO       VALUE "S".                              
010600     88 WS-NUM-ES-UNICO           VALUE "N".                              
010700                                                                          
010800 01 WS-CTA-NUMERO-CANDIDATA.                                              
010900     05 WS-CTA-NUM-PREFIJO     PIC X(3) VALUE "ACC".                      
011000     05 WS-CTA-NUM-DIGITOS     PIC 9(10).                                 
011050     05 FILLER                 PIC X(4).                                  
011100                                                                          
011200 01 WS-RESULTADOS.                                                        
011300     05 WS-COD-USUARIO-INEXIST PIC 9(2) VALUE 1.                          
011400     05 WS-COD-ERROR-GENERAR   PIC 9(2) VALUE 2.                          
011500     05 WS-COD-ERROR-INTERNO   PIC 9(2) VALUE 9.                          
011550     05 FILLER                 PIC X(6).                                  
011600                                                                          
011700 LINKAGE SECTION.                                                         
011800 77 USUARIO-ID-P              PIC 9(9).                                   
011900 77 CTA-ID-GEN-P              PIC 9(9).                                   
012000 77 COD-RESULT-P              PIC 9(2).                                   
012100                                                                          
012200                                                                          
012300 PROCEDURE DIVISION USING USUARIO-ID-P CTA-ID-GEN-P                       
012400                           COD-RESULT-P.                                  
012500 INICIO.                                                                  
012600     MOVE ZERO TO COD-RESULT-P.                                           
012700     MOVE ZERO TO CTA-ID-GEN-P.                                           
012800                                                                          
012900 APERTURA-FICHEROS.                                                       
013000*    FORZAMOS QUE SE CREEN LOS FICHEROS SI NO EXISTEN                     
013100     OPEN I-O CUENTAS CLOSE CUENTAS.                                      
013200     OPEN I-O USUARIOS CLOSE USUARIOS.                                    
013300                                                                          
013400     OPEN I-O CUENTAS.                                                    
013500     IF FSC NOT = "00"                                                    
013600         GO TO PSYS-ERR.                                                  
013700                                                                          
013800     OPEN INPUT USUARIOS.                                                 
013900     IF FSU NOT = "00"                                                    
014000         GO TO PSYS-ERR.                                                  
014100 APERTURA-FICHEROS-EXIT. EXIT.                                            
014200                                                                          
014300 VALIDAR-USUARIO.                                                         
014400     MOVE USUARIO-ID-P TO USR-ID.                                         
014500     READ USUARIOS INVALID KEY                                            
014600         GO TO USUARIO-INEXISTENTE.                                       
014700     CLOSE USUARIOS.                                                      
014800                                                                          
014900 LOCALIZAR-ULTIMO-ID.                                                     
015000     MOVE ZERO TO WS-ULTIMO-CTA-ID.                                       
015100                                                                          
015200 LOCALIZAR-ULTIMO-ID-LOOP.                                                
015300     READ CUENTAS NEXT RECORD AT END                                      
015400         GO TO GENERAR-NUMERO-CUENTA.                                     
015500     IF CTA-ID > WS-ULTIMO-CTA-ID                                         
015600         MOVE CTA-ID TO WS-ULTIMO-CTA-ID.                                 
015700     GO TO LOCALIZAR-ULTIMO-ID-LOOP.                                      
015800                                                                          
015900 GENERAR-NUMERO-CUENTA.                                                   
016000     ADD 1 WS-ULTIMO-CTA-ID GIVING WS-NUEVO-CTA-ID.                       
016100     MOVE ZERO TO WS-INTENTOS-GENERAR.                                    
016200                                                                          
016300 GENERAR-NUMERO-CUENTA-LOOP.                                              
016400     ADD 1 TO WS-INTENTOS-GENERAR.                                        
016500     IF WS-INTENTOS-GENERAR > 20                                          
016600         MOVE WS-COD-ERROR-GENERAR TO COD-RESULT-P                        
016700         GO TO CIERRE-FICHEROS.                                           
016800                                                                          
016900     ACCEPT WS-HORA-SEMILLA FROM TIME.                                    
017000     COMPUTE WS-NUM-CANDIDATO =                                           
017100         (WS-HORA-SEMILLA * 97) + (WS-INTENTOS-GENERAR * 104729).         
017200     DIVIDE WS-NUM-CANDIDATO BY 9999999999                                
017300         GIVING WS-DESCARTE                                               
017400         REMAINDER WS-NUM-CANDIDATO.                                      
017500                                                                          
017600     MOVE WS-NUM-CANDIDATO TO WS-CTA-NUM-DIGITOS.                         
017700     GO TO VERIFICAR-NUMERO-UNICO.                                        
017800                                                                          
017900 VERIFICAR-NUMERO-UNICO.                                                  
018000*    REINICIAMOS EL BARRIDO SECUENCIAL CERRANDO Y REABRIENDO              
018100     MOVE "N" TO WS-NUMERO-DUPLICADO.                                     
018200     CLOSE CUENTAS.                                                       
018300     OPEN I-O CUENTAS.                                                    
018400     IF FSC NOT = "00"                                                    
018500         GO TO PSYS-ERR.                                                  
018600                                                                          
018700 VERIFICAR-NUMERO-UNICO-LOOP.                                             
018800     READ CUENTAS NEXT RECORD AT END                                      
018900         GO TO VERIFICAR-NUMERO-FIN.                                      
019000     IF CTA-NUMERO = WS-CTA-NUMERO-CANDIDATA                              
019100         MOVE "S" TO WS-NUMERO-DUPLICADO.                                 
019200     GO TO VERIFICAR-NUMERO-UNICO-LOOP.                                   
019300                                                                          
019400 VERIFICAR-NUMERO-FIN.                                                    
019500     IF WS-NUM-ES-DUPLICADO                                               
019600         GO TO GENERAR-NUMERO-CUENTA-LOOP.                                
019700                                                                          
019800 ALTA-CUENTA.                                                             
019900     MOVE WS-NUEVO-CTA-ID TO CTA-ID.                                      
020000     MOVE WS-CTA-NUMERO-CANDIDATA TO CTA-NUMERO.                          
020100     MOVE ZERO TO CTA-SALDO.                                              
020150     DISPLAY "BANK2 SALDO INICIAL CENTIMOS " CTA-SALDO-CENT.              
020200     MOVE "SAVINGS" TO CTA-TIPO.                                          
020300     MOVE USUARIO-ID-P TO CTA-USUARIO-ID.                                 
020400     ACCEPT CTA-FECHA-ALTA FROM DATE YYYYMMDD.                            
020500     ACCEPT CTA-HORA-ALTA FROM TIME.                                      
020600                                                                          
020700     WRITE CUENTA-REG INVALID KEY                                         
020800         GO TO PSYS-ERR.                                                  
020900                                                                          
021000     MOVE WS-NUEVO-CTA-ID TO CTA-ID-GEN-P.                                
021100     GO TO CIERRE-FICHEROS.                                               
021200                                                                          
021300 USUARIO-INEXISTENTE.                                                     
021400     CLOSE USUARIOS.                                                      
021500     MOVE WS-COD-USUARIO-INEXIST TO COD-RESULT-P.                         
021550     GO TO CIERRE-FICHEROS.                                               
021700                                                                          
021800 PSYS-ERR.                                                                
021900     MOVE WS-COD-ERROR-INTERNO TO COD-RESULT-P.                           
022000                                                                          
022100 CIERRE-FICHEROS.                                                         
022200     CLOSE CUENTAS.                                                       
022300     EXIT PROGRAM.                                                        
