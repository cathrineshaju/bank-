000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK1.                                                       
000300 AUTHOR. J M SANTOS.                                                      
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 01/02/1985.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                        
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    01/02/85 JMS  ALTA INICIAL. MENU PRINCIPAL DE CAJERO,                
001200*                  VALIDACION DE TARJETA CONTRA F-TARJETAS Y              
001300*                  LLAMADA A LOS SUBPROGRAMAS BANK2-BANK9.                
001400*    17/05/87 JMS  SE ANADE CONTROL DE INTENTOS FALLIDOS DE PIN.          
001500*    14/09/91 RIB  NUEVA OPCION DE MENU PARA TRANSFERENCIAS               
001600*                  PROGRAMADAS (PERIOD_BANK).                             
001700*    05/02/96 LGR  REVISION DE COLORES DE PANTALLA A PETICION             
001800*                  DE ORGANIZACION.                                       
001900*    07/12/98 PAL  Y2K: FECHA DE 4 DIGITOS EN CAMPOS-FECHA Y EN           
002000*                  CABECERAS DE PANTALLA.                                 
002100*    15/01/99 PAL  Y2K: OK EN PRUEBAS DE PASO DE SIGLO.                   
002200*    PET-0447 15/03/02 RIB SE RETIRA EL CAJERO INTERACTIVO. EL            
002300*                  PROGRAMA PASA A SER EL MODULO PRINCIPAL DEL            
002400*                  PROCESO POR LOTES NOCTURNO DE TRANSFERENCIAS           
002500*                  (SUSTITUYE AL MENU DE TARJETA).                        
002600*    PET-0447 22/03/02 RIB LECTURA DEL FICHERO TRANFERENCIAS-             
002700*                  PEND (UNA SOLICITUD DE TRANSFERENCIA POR               
002800*                  REGISTRO) EN LUGAR DE ENTRADA POR PANTALLA.            
002900*    PET-0447 28/03/02 RIB LLAMADA A BANK6 POR CADA SOLICITUD Y           
003000*                  EMISION DEL LISTADO-TRANSFERENCIAS.                    
003100*    PET-0512 30/07/03 CVM SE ANADEN CONTADORES DE CONTROL                
003200*                  (LEIDAS/ACEPTADAS/RECHAZADAS) Y PIE DE                 
003300*                  INFORME CON TOTALES.                                   
003400*    PET-0699 03/11/07 LGR SE NORMALIZAN LOS MOTIVOS DE RECHAZO           
003500*                  IMPRESOS EN EL LISTADO SEGUN EL CODIGO                 
003600*                  DEVUELTO POR BANK6.                                    
003620*    PET-0604 12/09/04 CVM SE CUADRAN LOS FILLER DE LINEA-DETALLE         
003640*                  Y PIE-3 A 132 POSICIONES - EXCEDIAN EL ANCHO           
003660*                  DE LINEA-INFORME Y TRUNCABAN EL DETALLE Y EL           
003680*                  IMPORTE TOTAL DEL PIE DEL LISTADO.                     
003700*    ---------------------------------------------------------            
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     CLASS DIGITOS IS "0123456789"                                        
004300     C01 IS TOP-OF-FORM.                                                  
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT TRANREQ ASSIGN TO "TRANREQ"                                   
004800     ORGANIZATION IS LINE SEQUENTIAL                                      
004900     FILE STATUS IS FST.                                                  
005000                                                                          
005100     SELECT TRANRPT ASSIGN TO "TRANRPT"                                   
005200     ORGANIZATION IS LINE SEQUENTIAL                                      
005300     FILE STATUS IS FSR.                                                  
005400                                                                          
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD TRANREQ                                                               
005900     LABEL RECORD STANDARD                                                
006000     RECORD CONTAINS 46 CHARACTERS.                                       
006100 01 TRF-REQUEST-REG.                                                      
006200     02 TRF-REQ-CTA-ORIGEN     PIC 9(9).                                  
006300     02 TRF-REQ-CTA-DESTINO    PIC 9(9).                                  
006400     02 TRF-REQ-IMPORTE        PIC S9(11)V99.                             
006500     02 TRF-REQ-CONCEPTO       PIC X(15).                                 
006550 01 TRF-REQUEST-REG-X REDEFINES TRF-REQUEST-REG PIC X(46).                
006600                                                                          
006700 FD TRANRPT                                                               
006800     LABEL RECORD STANDARD                                                
006900     RECORD CONTAINS 132 CHARACTERS.                                      
007000 01 LINEA-INFORME              PIC X(132).                                
007100                                                                          
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400 77 FST                       PIC X(2).                                   
007500 77 FSR                       PIC X(2).                                   
007800                                                                          
007900 01 WS-CONTADORES.                                                        
008000     05 WS-CONT-LEIDAS         PIC 9(7) COMP.                             
008100     05 WS-CONT-ACEPTADAS      PIC 9(7) COMP.                             
008200     05 WS-CONT-RECHAZADAS     PIC 9(7) COMP.                             
008250     05 FILLER                 PIC X(4).                                  
008300                                                                          
008400 01 WS-IMPORTE-TOTAL-ACEPT     PIC S9(11)V99.                             
008500                                                                          
008600 01 WS-CAMPOS-FECHA.                                                      
008700     05 WS-FECHA-PROCESO       PIC 9(8).                                  
008800     05 WS-FECHA-PROCESO-X REDEFINES WS-FECHA-PROCESO.                    
008900         10 WS-FEC-ANO          PIC 9(4).                                 
009000         10 WS-FEC-MES          PIC 9(2).                                 
009100         10 WS-FEC-DIA          PIC 9(2).                                 
009200     05 WS-HORA-PROCESO        PIC 9(6).                                  
009300     05 WS-HORA-PROCESO-X REDEFINES WS-HORA-PROCESO.                      
009400         10 WS-HOR-HOR          PIC 9(2).                                 
009500         10 WS-HOR-MIN          PIC 9(2).                                 
009600         10 WS-HOR-SEG          PIC 9(2).                                 
009650     05 FILLER                 PIC X(4).                                  
009700                                                                          
009800 01 WS-PARAMETROS-BANK6.                                                  
009900     05 WS-CTA-ORIGEN-P        PIC 9(9).                                  
010000     05 WS-CTA-DESTINO-P       PIC 9(9).                                  
010100     05 WS-IMPORTE-TRF-P       PIC S9(11)V99.                             
010200     05 WS-CONCEPTO-TRF-P      PIC X(100).                                
010300     05 WS-COD-RESULT-P        PIC 9(2).                                  
010400         88 TRF-ACEPTADA-P         VALUE 0.                               
010500         88 TRF-RECHAZO-MISMA-P    VALUE 1.                               
010600         88 TRF-RECHAZO-IMPORTE-P  VALUE 2.                               
010700         88 TRF-RECHAZO-CTA-INEX-P VALUE 3.                               
010800         88 TRF-RECHAZO-SALDO-P    VALUE 4.                               
010900     05 WS-MOV-ID-GEN-P        PIC 9(9).                                  
010950     05 FILLER                 PIC X(4).                                  
011000                                                                          
011100 01 WS-MOTIVO-RECHAZO          PIC X(30).                                 
011200                                                                          
011300 01 CABECERA-1.                                                           
011400     05 FILLER                 PIC X(20) VALUE SPACES.                    
011500     05 FILLER                 PIC X(35)                                  
011600         VALUE "UNIZARBANK - LISTADO DE TRANSFEREN".                      
011700     05 FILLER                 PIC X(6) VALUE "CIAS".                     
011800     05 FILLER                 PIC X(71) VALUE SPACES.                    
011900                                                                          
012000 01 CABECERA-2.                                                           
012100     05 FILLER                 PIC X(10) VALUE "FECHA: ".                 
012200     05 CAB2-FECHA             PIC 9(8).                                  
012300     05 FILLER                 PIC X(114) VALUE SPACES.                   
012400                                                                          
012500 01 CABECERA-3.                                                           
012600     05 FILLER                 PIC X(9) VALUE "ORIGEN".                   
012700     05 FILLER                 PIC X(10) VALUE "DESTINO".                 
012800     05 FILLER                 PIC X(15) VALUE "IMPORTE".                 
012900     05 FILLER                 PIC X(10) VALUE "RESULTADO".               
013000     05 FILLER                 PIC X(30) VALUE "MOTIVO".                  
013100     05 FILLER                 PIC X(58) VALUE SPACES.                    
013200                                                                          
013300 01 LINEA-DETALLE.                                                        
013400     05 DET-CTA-ORIGEN         PIC Z(8)9.                                 
013500     05 FILLER                 PIC X(1) VALUE SPACES.                     
013600     05 DET-CTA-DESTINO        PIC Z(8)9.                                 
013700     05 FILLER                 PIC X(1) VALUE SPACES.                     
013800     05 DET-IMPORTE            PIC Z(9)9.99-.                             
013900     05 FILLER                 PIC X(1) VALUE SPACES.                     
014000     05 DET-RESULTADO          PIC X(9).                                  
014100     05 FILLER                 PIC X(1) VALUE SPACES.                     
014200     05 DET-MOTIVO             PIC X(30).                                 
014300     05 FILLER                 PIC X(57) VALUE SPACES.                    
014400                                                                          
014500 01 PIE-1.                                                                
014600     05 FILLER                 PIC X(30) VALUE                            
014700         "SOLICITUDES LEIDAS ....... : ".                                 
014800     05 PIE-LEIDAS             PIC ZZZ,ZZ9.                               
014900     05 FILLER                 PIC X(95) VALUE SPACES.                    
015000                                                                          
015100 01 PIE-2.                                                                
015200     05 FILLER                 PIC X(30) VALUE                            
015300         "TRANSFERENCIAS ACEPTADAS . : ".                                 
015400     05 PIE-ACEPTADAS          PIC ZZZ,ZZ9.                               
015500     05 FILLER                 PIC X(95) VALUE SPACES.                    
015600                                                                          
015700 01 PIE-3.                                                                
015800     05 FILLER                 PIC X(30) VALUE                            
015900         "IMPORTE TOTAL ACEPTADO ... : ".                                 
016000     05 PIE-IMPORTE-TOTAL      PIC Z,ZZZ,ZZZ,ZZ9.99-.                     
016100     05 FILLER                 PIC X(85) VALUE SPACES.                    
016200                                                                          
016300 01 PIE-4.                                                                
016400     05 FILLER                 PIC X(30) VALUE                            
016500         "SOLICITUDES RECHAZADAS ... : ".                                 
016600     05 PIE-RECHAZADAS         PIC ZZZ,ZZ9.                               
016700     05 FILLER                 PIC X(95) VALUE SPACES.                    
016800                                                                          
016900                                                                          
017000 PROCEDURE DIVISION.                                                      
017100 INICIO.                                                                  
017200     MOVE ZERO TO WS-CONT-LEIDAS.                                         
017300     MOVE ZERO TO WS-CONT-ACEPTADAS.                                      
017400     MOVE ZERO TO WS-CONT-RECHAZADAS.                                     
017500     MOVE ZERO TO WS-IMPORTE-TOTAL-ACEPT.                                 
017700     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD.                          
017800     ACCEPT WS-HORA-PROCESO FROM TIME.                                    
017850     DISPLAY "BANK1 ARRANQUE " WS-FEC-ANO "/" WS-FEC-MES "/"              
017860         WS-FEC-DIA " " WS-HOR-HOR ":" WS-HOR-MIN ":" WS-HOR-SEG.         
017900                                                                          
018000     PERFORM APERTURA-FICHEROS THRU APERTURA-FICHEROS-EXIT.               
018100     PERFORM CABECERA-INFORME THRU CABECERA-INFORME-EXIT.                 
018200                                                                          
018300 LEER-SOLICITUD.                                                          
018400     READ TRANREQ AT END                                                  
018500         GO TO FIN-PROCESO.                                               
018600     GO TO PROCESAR-SOLICITUD.                                            
018700 LEER-SOLICITUD-EXIT. EXIT.                                               
018800                                                                          
018900 PROCESAR-SOLICITUD.                                                      
019000     ADD 1 TO WS-CONT-LEIDAS.                                             
019050     DISPLAY "BANK1 SOLICITUD LEIDA " TRF-REQUEST-REG-X.                  
019100                                                                          
019200     MOVE TRF-REQ-CTA-ORIGEN TO WS-CTA-ORIGEN-P.                          
019300     MOVE TRF-REQ-CTA-DESTINO TO WS-CTA-DESTINO-P.                        
019400     MOVE TRF-REQ-IMPORTE TO WS-IMPORTE-TRF-P.                            
019500     MOVE SPACES TO WS-CONCEPTO-TRF-P.                                    
019600     MOVE TRF-REQ-CONCEPTO TO WS-CONCEPTO-TRF-P.                          
019700                                                                          
019800     CALL "BANK6" USING WS-CTA-ORIGEN-P WS-CTA-DESTINO-P                  
019900                         WS-IMPORTE-TRF-P WS-CONCEPTO-TRF-P               
020000                         WS-COD-RESULT-P WS-MOV-ID-GEN-P.                 
020100                                                                          
020200     PERFORM ESCRIBIR-DETALLE THRU ESCRIBIR-DETALLE-EXIT.                 
020300     GO TO LEER-SOLICITUD.                                                
020400 PROCESAR-SOLICITUD-EXIT. EXIT.                                           
020500                                                                          
020600 ESCRIBIR-DETALLE.                                                        
020700     MOVE TRF-REQ-CTA-ORIGEN TO DET-CTA-ORIGEN.                           
020800     MOVE TRF-REQ-CTA-DESTINO TO DET-CTA-DESTINO.                         
020900     MOVE TRF-REQ-IMPORTE TO DET-IMPORTE.                                 
021000                                                                          
021100     IF TRF-ACEPTADA-P                                                    
021200         MOVE "ACEPTADA" TO DET-RESULTADO                                 
021300         MOVE SPACES TO DET-MOTIVO                                        
021400         ADD 1 TO WS-CONT-ACEPTADAS                                       
021500         ADD TRF-REQ-IMPORTE TO WS-IMPORTE-TOTAL-ACEPT                    
021600     ELSE                                                                 
021700         MOVE "RECHAZADA" TO DET-RESULTADO                                
021800         ADD 1 TO WS-CONT-RECHAZADAS                                      
021900         PERFORM DETERMINAR-MOTIVO THRU DETERMINAR-MOTIVO-EXIT            
022000         MOVE WS-MOTIVO-RECHAZO TO DET-MOTIVO.                            
022100                                                                          
022200     WRITE LINEA-INFORME FROM LINEA-DETALLE.                              
022300 ESCRIBIR-DETALLE-EXIT. EXIT.                                             
022400                                                                          
022500 DETERMINAR-MOTIVO.                                                       
022600     IF TRF-RECHAZO-MISMA-P                                               
022700         MOVE "CUENTA ORIGEN Y DESTINO IGUALES"                           
022800              TO WS-MOTIVO-RECHAZO                                        
022900         GO TO DETERMINAR-MOTIVO-EXIT.                                    
023000     IF TRF-RECHAZO-IMPORTE-P                                             
023100         MOVE "IMPORTE NO POSITIVO" TO WS-MOTIVO-RECHAZO                  
023200         GO TO DETERMINAR-MOTIVO-EXIT.                                    
023300     IF TRF-RECHAZO-CTA-INEX-P                                            
023400         MOVE "CUENTA INEXISTENTE" TO WS-MOTIVO-RECHAZO                   
023500         GO TO DETERMINAR-MOTIVO-EXIT.                                    
023600     IF TRF-RECHAZO-SALDO-P                                               
023700         MOVE "SALDO INSUFICIENTE" TO WS-MOTIVO-RECHAZO                   
023800         GO TO DETERMINAR-MOTIVO-EXIT.                                    
023900     MOVE "ERROR INTERNO EN PROCESO" TO WS-MOTIVO-RECHAZO.                
024000 DETERMINAR-MOTIVO-EXIT. EXIT.                                            
024100                                                                          
024700 FIN-PROCESO.                                                             
024800     PERFORM PIE-INFORME THRU PIE-INFORME-EXIT.                           
024900     PERFORM CIERRE-FICHEROS THRU CIERRE-FICHEROS-EXIT.                   
025000     STOP RUN.                                                            
025100                                                                          
025200 APERTURA-FICHEROS.                                                       
025300     OPEN INPUT TRANREQ.                                                  
025400     IF FST NOT = "00"                                                    
025500         GO TO PSYS-ERR.                                                  
025600                                                                          
025700     OPEN OUTPUT TRANRPT.                                                 
025800     IF FSR NOT = "00"                                                    
025900         GO TO PSYS-ERR.                                                  
026000 APERTURA-FICHEROS-EXIT. EXIT.                                            
026100                                                                          
026200 CABECERA-INFORME.                                                        
026300     MOVE WS-FECHA-PROCESO TO CAB2-FECHA.                                 
026400     WRITE LINEA-INFORME FROM CABECERA-1.                                 
026500     WRITE LINEA-INFORME FROM CABECERA-2.                                 
026600     WRITE LINEA-INFORME FROM CABECERA-3.                                 
026700 CABECERA-INFORME-EXIT. EXIT.                                             
026800                                                                          
026900 PIE-INFORME.                                                             
027000     MOVE WS-CONT-LEIDAS TO PIE-LEIDAS.                                   
027100     WRITE LINEA-INFORME FROM PIE-1.                                      
027200     MOVE WS-CONT-ACEPTADAS TO PIE-ACEPTADAS.                             
027300     WRITE LINEA-INFORME FROM PIE-2.                                      
027400     MOVE WS-IMPORTE-TOTAL-ACEPT TO PIE-IMPORTE-TOTAL.                    
027500     WRITE LINEA-INFORME FROM PIE-3.                                      
027600     MOVE WS-CONT-RECHAZADAS TO PIE-RECHAZADAS.                           
027700     WRITE LINEA-INFORME FROM PIE-4.                                      
027800 PIE-INFORME-EXIT. EXIT.                                                  
027900                                                                          
028000 PSYS-ERR.                                                                
028100     DISPLAY "BANK1 - ERROR DE APERTURA DE FICHEROS".                     
028200     STOP RUN.                                                            
028300                                                                          
028400 CIERRE-FICHEROS.                                                         
028500     CLOSE TRANREQ.                                                       
028600     CLOSE TRANRPT.                                                       
028700 CIERRE-FICHEROS-EXIT. EXIT.                                              
