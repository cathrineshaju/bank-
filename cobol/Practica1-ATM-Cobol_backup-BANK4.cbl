000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK4.                                                       
000300 AUTHOR. J M SANTOS.                                                      
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 02/06/1985.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                        
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    02/06/85 JMS  ALTA INICIAL. RETIRADA DE EFECTIVO CONTRA              
001200*                  F-TARJETAS Y F-MOVIMIENTOS.                            
001300*    19/01/88 JMS  SE ANADE VALIDACION DE SALDO SUFICIENTE.               
001400*    23/08/92 RIB  CORRECCION EN CONSULTA DEL ULTIMO MOVIMIENTO           
001500*                  DE LA TARJETA.                                         
001600*    30/03/97 LGR  SE AMPLIA CAMPO CONCEPTO EN PANTALLA.                  
001700*    13/12/98 PAL  Y2K: FECHA DE 4 DIGITOS EN CAMPOS-FECHA.               
001800*    22/01/99 PAL  Y2K: PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.             
001900*    PET-0448 04/04/02 RIB SE ELIMINA EL INTERFAZ DE PANTALLA Y           
002000*                  LA RETIRADA DE EFECTIVO. EL PROGRAMA PASA A            
002100*                  SER SUBRUTINA DE CONSULTA DE CUENTAS CONTRA            
002200*                  EL NUEVO FICHERO CUENTAS.                              
002300*    PET-0448 10/04/02 RIB DOS MODOS DE CONSULTA: POR NUMERO              
002400*                  INTERNO DE CUENTA (MODO 1) Y POR USUARIO               
002500*                  TITULAR (MODO 2), SEGUN MODO-P.                        
002600*    PET-0521 25/07/03 CVM LA CONSULTA POR USUARIO DEVUELVE               
002700*                  HASTA 50 CUENTAS EN UNA SOLA LLAMADA                   
002800*                  (TABLA CTA-USUARIO-TABLA).                             
002900*    PET-0705 20/11/07 LGR SE NORMALIZA EL CODIGO DE RESULTADO            
003000*                  DEVUELTO EN AMBOS MODOS (0=OK, 1=NO ENCONTRA-          
003100*                  DA, 9=ERROR INTERNO).                                  
003200*    ---------------------------------------------------------            
003300*                                                                         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     CLASS DIGITOS IS "0123456789"                                        
003800     C01 IS TOP-OF-FORM.                                                  
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT CUENTAS ASSIGN TO "CUENTAS"                                   
004300     ORGANIZATION IS INDEXED                                              
004400     ACCESS MODE IS DYNAMIC                                               
004500     RECORD KEY IS CTA-ID                                                 
004600     FILE STATUS IS FSC.                                                  
004700                                                                          
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD CUENTAS                                                               
005200     LABEL RECORD STANDARD                                                
005300     VALUE OF FILE-ID IS "cuentas.ubd".                                   
005400 01 CUENTA-REG.                                                           
005500     02 CTA-ID               PIC 9(9).                                    
005600     02 CTA-NUMERO            PIC X(13).                                  
005700     02 CTA-SALDO             PIC S9(11)V99.                              
005800     02 CTA-SALDO-CENT REDEFINES CTA-SALDO                                
005900                               PIC S9(13).                                
006000     02 CTA-TIPO               PIC X(10).                                 
006100     02 CTA-USUARIO-ID         PIC 9(9).                                  
006200     02 CTA-FECHA-ALTA         PIC 9(8).                                  
006300     02 CTA-FECHA-ALTA-X REDEFINES CTA-FECHA-ALTA.                        
006400         03 CTA-ALTA-ANO        PIC 9(4).                                 
006500         03 CTA-ALTA-MES        PIC 9(2).                                 
006600         03 CTA-ALTA-DIA        PIC 9(2).                                 
006700     02 CTA-HORA-ALTA          PIC 9(6).                                  
006800     02 CTA-HORA-ALTA-X REDEFINES CTA-HORA-ALTA.                          
006900         03 CTA-ALTA-HOR        PIC 9(2).                                 
007000         03 CTA-ALTA-MIN        PIC 9(2).                                 
007100         03 CTA-ALTA-SEG        PIC 9(2).                                 
007200     02 FILLER                 PIC X(32).                                 
007300                                                                          
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600 77 FSC                       PIC X(2).                                   
007700 77 WS-NUM-ENCONTRADAS        PIC 9(3) COMP.                              
007900                                                                          
008000 01 WS-RESULTADOS.                                                        
008100     05 WS-COD-OK               PIC 9(2) VALUE 0.                         
008200     05 WS-COD-NO-ENCONTRADA    PIC 9(2) VALUE 1.                         
008300     05 WS-COD-ERROR-INTERNO    PIC 9(2) VALUE 9.                         
008350     05 FILLER                  PIC X(6).                                 
008400                                                                          
008500 LINKAGE SECTION.                                                         
008600 77 MODO-P                    PIC X(1).                                   
008700     88 MODO-POR-ID               VALUE "1".                              
008800     88 MODO-POR-USUARIO          VALUE "2".                              
008900 77 CTA-ID-P                  PIC 9(9).                                   
009000 77 USUARIO-ID-P              PIC 9(9).                                   
009100 01 CUENTA-SALIDA-P.                                                      
009200     05 CTA-SAL-ID              PIC 9(9).                                 
009300     05 CTA-SAL-NUMERO          PIC X(13).                                
009400     05 CTA-SAL-SALDO           PIC S9(11)V99.                            
009500     05 CTA-SAL-TIPO            PIC X(10).                                
009600     05 CTA-SAL-USUARIO-ID      PIC 9(9).                                 
009700     05 CTA-SAL-FECHA-ALTA      PIC 9(8).                                 
009800     05 CTA-SAL-HORA-ALTA       PIC 9(6).                                 
009900 01 CUENTAS-USUARIO-SALIDA-P.                                             
010000     05 CTA-USUARIO-TABLA OCCURS 50 TIMES.                                
010100         10 CTA-UT-ID              PIC 9(9).                              
010200         10 CTA-UT-NUMERO          PIC X(13).                             
010300         10 CTA-UT-SALDO           PIC S9(11)V99.                         
010400         10 CTA-UT-TIPO            PIC X(10).                             
010500         10 CTA-UT-USUARIO-ID      PIC 9(9).                              
010600         10 CTA-UT-FECHA-ALTA      PIC 9(8).                              
010700         10 CTA-UT-HORA-ALTA       PIC 9(6).                              
010800 77 NUM-CUENTAS-ENCONTRADAS-P  PIC 9(3) COMP.                             
010900 77 COD-RESULT-P               PIC 9(2).                                  
011000                                                                          
011100                                                                          
011200 PROCEDURE DIVISION USING MODO-P CTA-ID-P USUARIO-ID-P                    
011300                           CUENTA-SALIDA-P                                
011400                           CUENTAS-USUARIO-SALIDA-P                       
011500                           NUM-CUENTAS-ENCONTRADAS-P                      
011600                           COD-RESULT-P.                                  
011700 INICIO.                                                                  
011800     MOVE WS-COD-OK TO COD-RESULT-P.                                      
011900     PERFORM APERTURA-FICHEROS THRU APERTURA-FICHEROS-EXIT.               
012000                                                                          
012100     IF MODO-POR-ID                                                       
012200         GO TO CONSULTA-CUENTA-ID.                                        
012300     IF MODO-POR-USUARIO                                                  
012400         GO TO CONSULTA-CUENTAS-USUARIO.                                  
012500                                                                          
012600     MOVE WS-COD-ERROR-INTERNO TO COD-RESULT-P.                           
012700     GO TO CIERRE-FICHEROS.                                               
012800                                                                          
012900 CONSULTA-CUENTA-ID SECTION.                                              
013000     MOVE CTA-ID-P TO CTA-ID.                                             
013100     READ CUENTAS INVALID KEY                                             
013200         GO TO CTA-NO-ENCONTRADA.                                         
013250     DISPLAY "BANK4 SALDO CENTIMOS " CTA-SALDO-CENT.                      
                                                                                
013400     MOVE CTA-ID TO CTA-SAL-ID.                                           
013500     MOVE CTA-NUMERO TO CTA-SAL-NUMERO.                                   
013600     MOVE CTA-SALDO TO CTA-SAL-SALDO.                                     
013700     MOVE CTA-TIPO TO CTA-SAL-TIPO.                                       
013800     MOVE CTA-USUARIO-ID TO CTA-SAL-USUARIO-ID.                           
013900     MOVE CTA-FECHA-ALTA TO CTA-SAL-FECHA-ALTA.                           
014000     MOVE CTA-HORA-ALTA TO CTA-SAL-HORA-ALTA.                             
014100     GO TO CIERRE-FICHEROS.                                               
014200                                                                          
014300 CONSULTA-CUENTAS-USUARIO SECTION.                                        
014400     MOVE ZERO TO WS-NUM-ENCONTRADAS.                                     
014500                                                                          
014600 CONSULTA-CUENTAS-USUARIO-LOOP.                                           
014700     READ CUENTAS NEXT RECORD AT END                                      
014800         GO TO CONSULTA-CUENTAS-USUARIO-FIN.                              
014900     IF CTA-USUARIO-ID = USUARIO-ID-P                                     
015000         IF WS-NUM-ENCONTRADAS < 50                                       
015100             ADD 1 TO WS-NUM-ENCONTRADAS                                  
015200             MOVE CTA-ID TO CTA-UT-ID (WS-NUM-ENCONTRADAS)                
015300             MOVE CTA-NUMERO TO CTA-UT-NUMERO (WS-NUM-ENCONTRADAS)        
015400             MOVE CTA-SALDO TO CTA-UT-SALDO (WS-NUM-ENCONTRADAS)          
015500             MOVE CTA-TIPO TO CTA-UT-TIPO (WS-NUM-ENCONTRADAS)            
015600             MOVE CTA-USUARIO-ID TO                                       
015700                 CTA-UT-USUARIO-ID (WS-NUM-ENCONTRADAS)                   
015800             MOVE CTA-FECHA-ALTA TO                                       
015900                 CTA-UT-FECHA-ALTA (WS-NUM-ENCONTRADAS)                   
016000             MOVE CTA-HORA-ALTA TO                                        
016100                 CTA-UT-HORA-ALTA (WS-NUM-ENCONTRADAS).                   
016200     GO TO CONSULTA-CUENTAS-USUARIO-LOOP.                                 
016300                                                                          
016400 CONSULTA-CUENTAS-USUARIO-FIN.                                            
016500     MOVE WS-NUM-ENCONTRADAS TO NUM-CUENTAS-ENCONTRADAS-P.                
016600     IF WS-NUM-ENCONTRADAS = ZERO                                         
016700         MOVE WS-COD-NO-ENCONTRADA TO COD-RESULT-P.                       
016800     GO TO CIERRE-FICHEROS.                                               
016900                                                                          
017000 CTA-NO-ENCONTRADA.                                                       
017100     MOVE WS-COD-NO-ENCONTRADA TO COD-RESULT-P.                           
017200     GO TO CIERRE-FICHEROS.                                               
017300                                                                          
017400 APERTURA-FICHEROS.                                                       
017500*    FORZAMOS QUE SE CREE EL FICHERO SI NO EXISTE                         
017600     OPEN I-O CUENTAS CLOSE CUENTAS.                                      
017700                                                                          
017800     OPEN INPUT CUENTAS.                                                  
017900     IF FSC NOT = "00"                                                    
018000         MOVE WS-COD-ERROR-INTERNO TO COD-RESULT-P                        
018100         EXIT PROGRAM.                                                    
018200 APERTURA-FICHEROS-EXIT. EXIT.                                            
018300                                                                          
018400 CIERRE-FICHEROS.                                                         
018500     CLOSE CUENTAS.                                                       
018600     EXIT PROGRAM.                                                        
