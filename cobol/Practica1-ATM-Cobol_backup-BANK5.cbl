000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK5.                                                       
000300 AUTHOR. J M SANTOS.                                                      
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 02/06/1985.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS.                        
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    02/06/85 JMS  ALTA INICIAL. INGRESO DE EFECTIVO POR                  
001200*                  BILLETES (10/20/50 EUROS) CONTRA F-TARJETAS.           
001300*    11/02/89 JMS  SE ANADE PANTALLA DE CONFIRMACION DEL                  
001400*                  IMPORTE ANTES DE CONTABILIZAR.                         
001500*    04/07/93 RIB  CORRECCION DE DESBORDAMIENTO AL ACUMULAR               
001600*                  VARIOS INGRESOS SEGUIDOS (ON SIZE ERROR).              
001700*    16/12/98 PAL  Y2K: FECHA DE 4 DIGITOS EN CAMPOS-FECHA.               
001800*    24/01/99 PAL  Y2K: PRUEBAS DE CAMBIO DE SIGLO SUPERADAS.             
001900*    PET-0449 06/04/02 RIB SE ELIMINA EL INTERFAZ DE PANTALLA Y           
002000*                  EL DESGLOSE POR BILLETES. EL PROGRAMA PASA A           
002100*                  SER LA SUBRUTINA GENERICA DE ACTUALIZACION             
002200*                  DE SALDO CONTRA EL FICHERO CUENTAS.                    
002300*    PET-0449 12/04/02 RIB EL IMPORTE RECIBIDO PUEDE SER                  
002400*                  POSITIVO (ABONO) O NEGATIVO (CARGO); NO SE             
002500*                  REALIZA NINGUNA VALIDACION DE SIGNO NI DE              
002600*                  SUFICIENCIA DE SALDO EN ESTA RUTINA, QUEDA A           
002700*                  CARGO DEL PROGRAMA LLAMADOR (ASI LO HACIA YA           
002800*                  EL PROCESO DE TRANSFERENCIAS).                         
002900*    PET-0722 14/01/08 LGR SE DOCUMENTA EXPRESAMENTE QUE ESTA             
003000*                  RUTINA NO COMPRUEBA SALDO NEGATIVO, TAL COMO           
003100*                  SE VENIA HACIENDO.                                     
003200*    ---------------------------------------------------------            
003300*                                                                         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     CLASS DIGITOS IS "0123456789"                                        
003800     C01 IS TOP-OF-FORM.                                                  
003900                                                                          
004000 INPUT-OUTPUT SECTION.                                                    
004100 FILE-CONTROL.                                                            
004200     SELECT CUENTAS ASSIGN TO "CUENTAS"                                   
004300     ORGANIZATION IS INDEXED                                              
004400     ACCESS MODE IS DYNAMIC                                               
004500     RECORD KEY IS CTA-ID                                                 
004600     FILE STATUS IS FSC.                                                  
004700                                                                          
004800                                                                          
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD CUENTAS                                                               
005200     LABEL RECORD STANDARD                                                
005300     VALUE OF FILE-ID IS "cuentas.ubd".                                   
005400 01 CUENTA-REG.                                                           
005500     02 CTA-ID               PIC 9(9).                                    
005600     02 CTA-NUMERO            PIC X(13).                                  
005700     02 CTA-SALDO             PIC S9(11)V99.                              
005800     02 CTA-SALDO-CENT REDEFINES CTA-SALDO                                
005900                               PIC S9(13).                                
006000     02 CTA-TIPO               PIC X(10).                                 
006100     02 CTA-USUARIO-ID         PIC 9(9).                                  
006200     02 CTA-FECHA-ALTA         PIC 9(8).                                  
006300     02 CTA-FECHA-ALTA-X REDEFINES CTA-FECHA-ALTA.                        
006400         03 CTA-ALTA-ANO        PIC 9(4).                                 
006500         03 CTA-ALTA-MES        PIC 9(2).                                 
006600         03 CTA-ALTA-DIA        PIC 9(2).                                 
006700     02 CTA-HORA-ALTA          PIC 9(6).                                  
006800     02 CTA-HORA-ALTA-X REDEFINES CTA-HORA-ALTA.                          
006900         03 CTA-ALTA-HOR        PIC 9(2).                                 
007000         03 CTA-ALTA-MIN        PIC 9(2).                                 
007100         03 CTA-ALTA-SEG        PIC 9(2).                                 
007200     02 FILLER                 PIC X(32).                                 
007300                                                                          
007400                                                                          
007500 WORKING-STORAGE SECTION.                                                 
007600 77 FSC                       PIC X(2).                                   
007650 77 WS-CONTADOR-LLAMADAS       PIC 9(9) COMP.                             
007700                                                                          
007800 01 WS-RESULTADOS.                                                        
007900     05 WS-COD-OK               PIC 9(2) VALUE 0.                         
008000     05 WS-COD-NO-ENCONTRADA    PIC 9(2) VALUE 1.                         
008100     05 WS-COD-ERROR-INTERNO    PIC 9(2) VALUE 9.                         
008150     05 FILLER                  PIC X(6).                                 
008200                                                                          
008300 LINKAGE SECTION.                                                         
008400 77 CTA-ID-P                  PIC 9(9).                                   
008500 77 IMPORTE-AJUSTE-P          PIC S9(11)V99.                              
008600 77 COD-RESULT-P              PIC 9(2).                                   
008700                                                                          
008800                                                                          
008900 PROCEDURE DIVISION USING CTA-ID-P IMPORTE-AJUSTE-P                       
009000                           COD-RESULT-P.                                  
009100 INICIO.                                                                  
009150     ADD 1 TO WS-CONTADOR-LLAMADAS.                                       
009200     MOVE WS-COD-OK TO COD-RESULT-P.                                      
009300     PERFORM APERTURA-FICHEROS THRU APERTURA-FICHEROS-EXIT.               
009400                                                                          
009500 LOCALIZAR-CUENTA.                                                        
009600     MOVE CTA-ID-P TO CTA-ID.                                             
009700     READ CUENTAS INVALID KEY                                             
009800         GO TO CTA-NO-ENCONTRADA.                                         
009900                                                                          
010000 ACTUALIZAR-SALDO.                                                        
010100*    SE SUMA EL IMPORTE RECIBIDO SIN COMPROBAR SIGNO NI                   
010200*    SUFICIENCIA DE SALDO, IGUAL QUE EN VERSIONES ANTERIORES              
010300     ADD IMPORTE-AJUSTE-P TO CTA-SALDO.                                   
010350     DISPLAY "BANK5 SALDO NUEVO CENTIMOS " CTA-SALDO-CENT.                
                                                                                
010500     REWRITE CUENTA-REG INVALID KEY                                       
010600         GO TO PSYS-ERR.                                                  
010700                                                                          
010800     GO TO CIERRE-FICHEROS.                                               
010900                                                                          
011000 CTA-NO-ENCONTRADA.                                                       
011100     MOVE WS-COD-NO-ENCONTRADA TO COD-RESULT-P.                           
011200     GO TO CIERRE-FICHEROS.                                               
011300                                                                          
011400 PSYS-ERR.                                                                
011500     MOVE WS-COD-ERROR-INTERNO TO COD-RESULT-P.                           
011600                                                                          
011700 APERTURA-FICHEROS.                                                       
011800*    FORZAMOS QUE SE CREE EL FICHERO SI NO EXISTE                         
011900     OPEN I-O CUENTAS CLOSE CUENTAS.                                      
012000                                                                          
012100     OPEN I-O CUENTAS.                                                    
012200     IF FSC NOT = "00"                                                    
012300         MOVE WS-COD-ERROR-INTERNO TO COD-RESULT-P                        
012400         EXIT PROGRAM.                                                    
012500 APERTURA-FICHEROS-EXIT. EXIT.                                            
012600                                                                          
012700 CIERRE-FICHEROS.                                                         
012800     CLOSE CUENTAS.                                                       
012900     EXIT PROGRAM.                                                        
