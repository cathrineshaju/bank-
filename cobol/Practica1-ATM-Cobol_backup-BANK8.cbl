000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK8.                                                       
000300 AUTHOR. M ROYO PASTOR.                                                   
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 09/12/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    09/12/88 MRP  ALTA INICIAL - CAMBIO DE CLAVE PERSONAL DE             
001200*                  TARJETA CONTRA F-TARJETAS E INTENTOS.                  
001300*    03/05/90 MRP  BLOQUEO DE TARJETA AL AGOTAR LOS INTENTOS.             
001400*    07/19/94 RIB  MENSAJES DE ERROR EN PANTALLA COMPLETA EN              
001500*                  VEZ DE LINEA UNICA.                                    
001600*    12/02/98 PAL  Y2K: CAMPO ANO A 4 DIGITOS EN CAMPOS-FECHA.            
001700*    PET-0161 06/17/01 GHR SE RETIRA LA GESTION DE CLAVE DE               
001800*                  TARJETA - SUSTITUIDA POR EL SUBSISTEMA DE              
001900*                  USUARIOS DEL NUEVO CAJERO.                             
002000*    PET-0161 06/17/01 GHR CONVERTIDO EN EL PROGRAMA DE ALTA,             
002100*                  AUTENTICACION Y CONSULTA DE USUARIOS.                  
002200*    PET-0161 06/20/01 GHR DESPACHO POR MODO-P, MISMO ESQUEMA             
002300*                  DE TRES SECCIONES QUE EL PROGRAMA BANK4.               
002400*    PET-0163 06/25/01 GHR LA AUTENTICACION DEVUELVE EL MISMO             
002500*                  CODIGO DE RECHAZO PARA EMAIL INEXISTENTE Y             
002600*                  PARA CLAVE INCORRECTA - REQUISITO DE SEGURIDAD,        
002700*                  NO SE PUEDE DAR PISTAS DE CUAL FUE EL FALLO.           
002800*    PET-0170 09/02/03 LCV COMPARACION DE CLAVE POR IGUALDAD              
002900*                  DIRECTA - PENDIENTE INCORPORAR CIFRADO CUANDO          
003000*                  LO DEFINA EL AREA DE SEGURIDAD.                        
003100*                                                                         
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500     C01 IS TOP-OF-FORM                                                   
003600     CLASS CLASE-NUMERICA IS "0" THRU "9".                                
003700*                                                                         
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT USUARIOS ASSIGN TO DISK                                       
004100     ORGANIZATION IS INDEXED                                              
004200     ACCESS MODE IS DYNAMIC                                               
004300     RECORD KEY IS USR-ID                                                 
004400     FILE STATUS IS FSU.                                                  
004500*                                                                         
004600 DATA DIVISION.                                                           
004700 FILE SECTION.                                                            
004800*    FICHERO MAESTRO DE USUARIOS - COMPARTIDO CON BANK2                   
004900 FD  USUARIOS                                                             
005000     LABEL RECORD STANDARD                                                
005100     VALUE OF FILE-ID IS "usuarios.ubd".                                  
005200 01  USUARIO-REG.                                                         
005300     02  USR-ID                PIC 9(9).                                  
005400     02  USR-NOMBRE            PIC X(30).                                 
005500     02  USR-APELLIDOS         PIC X(30).                                 
005600     02  USR-EMAIL             PIC X(60).                                 
005700     02  USR-TELEFONO          PIC X(20).                                 
005800     02  USR-CLAVE             PIC X(60).                                 
005900     02  FILLER                PIC X(41).                                 
006000 01  USUARIO-REG-X REDEFINES USUARIO-REG.                                 
006100*    VISTA ALFA DEL ID PARA VOLCADOS DE TRAZA                             
006200     05  USR-ID-ALFA           PIC X(9).                                  
006300     05  FILLER                PIC X(241).                                
006400*                                                                         
006500 WORKING-STORAGE SECTION.                                                 
006600 77  FSU                       PIC X(2).                                  
006700*                                                                         
006800 01  WS-CONTADORES.                                                       
006900     05  WS-ULTIMO-USR-ID      PIC 9(9) COMP.                             
007000     05  WS-NUEVO-USR-ID       PIC 9(9) COMP.                             
007050     05  FILLER                PIC X(4).                                  
007100*                                                                         
007200 01  WS-RESULTADOS.                                                       
007300     05  WS-COD-RESULT         PIC 9(1).                                  
007400         88  WS-COD-OK               VALUE 0.                             
007500         88  WS-COD-EMAIL-DUPLICADO  VALUE 1.                             
007600         88  WS-COD-CREDENC-INVAL    VALUE 2.                             
007700         88  WS-COD-NO-ENCONTRADO    VALUE 3.                             
007800         88  WS-COD-ERROR-INTERNO    VALUE 9.                             
007850     05  FILLER                PIC X(6).                                  
007900*                                                                         
008000 01  WS-CAMPOS-FECHA.                                                     
008100     05  WS-FECHA-ALTA         PIC 9(8).                                  
008200     05  WS-FECHA-ALTA-X REDEFINES WS-FECHA-ALTA.                         
008300         10  WS-ALTA-ANO       PIC 9(4).                                  
008400         10  WS-ALTA-MES       PIC 9(2).                                  
008500         10  WS-ALTA-DIA       PIC 9(2).                                  
008550     05  FILLER                PIC X(4).                                  
008600*                                                                         
008700 LINKAGE SECTION.                                                         
008800 01  MODO-P                    PIC X(1).                                  
008900     88  MODO-REGISTRO              VALUE "1".                            
009000     88  MODO-AUTENTICAR             VALUE "2".                           
009100     88  MODO-CONSULTA-ID            VALUE "3".                           
009200 01  USR-ID-P                  PIC 9(9).                                  
009300 01  DATOS-ENTRADA-P.                                                     
009400     05  NOMBRE-ENTRADA-P      PIC X(30).                                 
009500     05  APELLIDOS-ENTRADA-P   PIC X(30).                                 
009600     05  EMAIL-ENTRADA-P       PIC X(60).                                 
009700     05  TELEFONO-ENTRADA-P    PIC X(20).                                 
009800     05  CLAVE-ENTRADA-P       PIC X(60).                                 
009900 01  DATOS-ENTRADA-X REDEFINES DATOS-ENTRADA-P PIC X(200).                
010000 01  USUARIO-SALIDA-P.                                                    
010100     05  USR-ID-S              PIC 9(9).                                  
010200     05  USR-NOMBRE-S          PIC X(30).                                 
010300     05  USR-APELLIDOS-S       PIC X(30).                                 
010400     05  USR-EMAIL-S           PIC X(60).                                 
010500     05  USR-TELEFONO-S        PIC X(20).                                 
010600     05  USR-CLAVE-S           PIC X(60).                                 
010700 01  COD-RESULT-P              PIC 9(1).                                  
010800*                                                                         
010900 PROCEDURE DIVISION USING MODO-P USR-ID-P DATOS-ENTRADA-P                 
011000     USUARIO-SALIDA-P COD-RESULT-P.                                       
011100*                                                                         
011200 INICIO.                                                                  
011250     DISPLAY "BANK8 ENTRADA " DATOS-ENTRADA-X.                            
011300     SET WS-COD-OK TO TRUE.                                               
011400     PERFORM APERTURA-FICHEROS THRU APERTURA-FICHEROS-EXIT.               
011500*                                                                         
011600     IF MODO-REGISTRO                                                     
011700         PERFORM REGISTRAR-USUARIO THRU REGISTRAR-USUARIO-EXIT            
011800     ELSE                                                                 
011900     IF MODO-AUTENTICAR                                                   
012000         PERFORM AUTENTICAR-USUARIO THRU AUTENTICAR-USUARIO-EXIT          
012100     ELSE                                                                 
012200     IF MODO-CONSULTA-ID                                                  
012300         PERFORM CONSULTA-USUARIO-ID THRU CONSULTA-USUARIO-ID-EXIT        
012400     ELSE                                                                 
012450         SET WS-COD-ERROR-INTERNO TO TRUE.                                
012460     MOVE WS-COD-RESULT TO COD-RESULT-P.                                  
012600*                                                                         
012700     PERFORM CIERRE-FICHEROS THRU CIERRE-FICHEROS-EXIT.                   
012800     EXIT PROGRAM.                                                        
012900*                                                                         
013000 REGISTRAR-USUARIO SECTION.                                               
013100*    REGLA DE UNICIDAD DE CORREO - RECORRIDO COMPLETO DEL FICHERO         
013200     MOVE ZERO TO WS-ULTIMO-USR-ID.                                       
013300 VERIFICAR-EMAIL-LOOP.                                                    
013400     READ USUARIOS NEXT RECORD                                            
013500         AT END GO TO VERIFICAR-EMAIL-FIN.                                
013600     IF USR-EMAIL = EMAIL-ENTRADA-P                                       
013700         SET WS-COD-EMAIL-DUPLICADO TO TRUE                               
013800         GO TO REGISTRAR-USUARIO-EXIT.                                    
013900     IF USR-ID > WS-ULTIMO-USR-ID                                         
014000         MOVE USR-ID TO WS-ULTIMO-USR-ID.                                 
014100     GO TO VERIFICAR-EMAIL-LOOP.                                          
014200 VERIFICAR-EMAIL-FIN.                                                     
014300     COMPUTE WS-NUEVO-USR-ID = WS-ULTIMO-USR-ID + 1.                      
014400*                                                                         
014450     ACCEPT WS-FECHA-ALTA FROM DATE YYYYMMDD.                             
014475     DISPLAY "BANK8 ALTA USUARIO " WS-ALTA-DIA "/" WS-ALTA-MES            
014490         "/" WS-ALTA-ANO.                                                 
014500     CALL "MAPREG" USING NOMBRE-ENTRADA-P APELLIDOS-ENTRADA-P             
014600         EMAIL-ENTRADA-P TELEFONO-ENTRADA-P USUARIO-SALIDA-P.             
014700*                                                                         
014800     MOVE WS-NUEVO-USR-ID TO USR-ID.                                      
014900     MOVE USR-NOMBRE-S    TO USR-NOMBRE.                                  
015000     MOVE USR-APELLIDOS-S TO USR-APELLIDOS.                               
015100     MOVE USR-EMAIL-S     TO USR-EMAIL.                                   
015200     MOVE USR-TELEFONO-S  TO USR-TELEFONO.                                
015300*    LA CLAVE SE GUARDA TAL CUAL SE RECIBE - EL CIFRADO QUEDA             
015400*    FUERA DEL ALCANCE DE ESTE PROGRAMA (VER PET-0170).                   
015500     MOVE CLAVE-ENTRADA-P TO USR-CLAVE.                                   
015600*                                                                         
015700     WRITE USUARIO-REG INVALID KEY GO TO PSYS-ERR.                        
015800     MOVE WS-NUEVO-USR-ID TO USR-ID-P.                                    
015900     MOVE USR-ID          TO USR-ID-S.                                    
016000 REGISTRAR-USUARIO-EXIT. EXIT.                                            
016100*                                                                         
016200 AUTENTICAR-USUARIO SECTION.                                              
016300*    BUSQUEDA POR CORREO - EL FICHERO NO TIENE INDICE POR EMAIL,          
016400*    SE RECORRE COMPLETO IGUAL QUE LA VERIFICACION DE UNICIDAD.           
016500 LOCALIZAR-EMAIL-LOOP.                                                    
016600     READ USUARIOS NEXT RECORD                                            
016700         AT END GO TO EMAIL-NO-ENCONTRADO.                                
016800     IF USR-EMAIL NOT = EMAIL-ENTRADA-P                                   
016900         GO TO LOCALIZAR-EMAIL-LOOP.                                      
017000*                                                                         
017100*    NO SE DA PISTA DE SI FALLA EL CORREO O LA CLAVE - AMBOS              
017200*    CASOS DEVUELVEN WS-COD-CREDENC-INVAL (VER PET-0163).                 
017300     IF USR-CLAVE NOT = CLAVE-ENTRADA-P                                   
017400         GO TO CLAVE-INCORRECTA.                                          
017500*                                                                         
017600     MOVE USR-ID          TO USR-ID-S.                                    
017700     MOVE USR-NOMBRE      TO USR-NOMBRE-S.                                
017800     MOVE USR-APELLIDOS   TO USR-APELLIDOS-S.                             
017900     MOVE USR-EMAIL       TO USR-EMAIL-S.                                 
018000     MOVE USR-TELEFONO    TO USR-TELEFONO-S.                              
018100     MOVE USR-CLAVE       TO USR-CLAVE-S.                                 
018200     GO TO AUTENTICAR-USUARIO-EXIT.                                       
018300*                                                                         
018400 EMAIL-NO-ENCONTRADO.                                                     
018500     SET WS-COD-CREDENC-INVAL TO TRUE.                                    
018600     GO TO AUTENTICAR-USUARIO-EXIT.                                       
018700 CLAVE-INCORRECTA.                                                        
018800     SET WS-COD-CREDENC-INVAL TO TRUE.                                    
018900 AUTENTICAR-USUARIO-EXIT. EXIT.                                           
019000*                                                                         
019100 CONSULTA-USUARIO-ID SECTION.                                             
019200     MOVE USR-ID-P TO USR-ID.                                             
019300     READ USUARIOS INVALID KEY                                            
019400         SET WS-COD-NO-ENCONTRADO TO TRUE                                 
019500         GO TO CONSULTA-USUARIO-ID-EXIT.                                  
019550     DISPLAY "BANK8 USUARIO LOCALIZADO " USR-ID-ALFA.                     
019600*                                                                         
019700     MOVE USR-ID          TO USR-ID-S.                                    
019800     MOVE USR-NOMBRE      TO USR-NOMBRE-S.                                
019900     MOVE USR-APELLIDOS   TO USR-APELLIDOS-S.                             
020000     MOVE USR-EMAIL       TO USR-EMAIL-S.                                 
020100     MOVE USR-TELEFONO    TO USR-TELEFONO-S.                              
020200     MOVE USR-CLAVE       TO USR-CLAVE-S.                                 
020300 CONSULTA-USUARIO-ID-EXIT. EXIT.                                          
020400*                                                                         
020500 PSYS-ERR.                                                                
020600     SET WS-COD-ERROR-INTERNO TO TRUE.                                    
020650     MOVE WS-COD-RESULT TO COD-RESULT-P.                                  
020700     EXIT PROGRAM.                                                        
020800*                                                                         
020900 APERTURA-FICHEROS.                                                       
021000*    FORZAMOS QUE SE CREE EL FICHERO SI NO EXISTE                         
021100     OPEN I-O USUARIOS CLOSE USUARIOS.                                    
021200*                                                                         
021300     OPEN I-O USUARIOS.                                                   
021400     IF FSU NOT = "00"                                                    
021500         GO TO PSYS-ERR.                                                  
021600 APERTURA-FICHEROS-EXIT. EXIT.                                            
021700*                                                                         
021800 CIERRE-FICHEROS.                                                         
021900     CLOSE USUARIOS.                                                      
022000 CIERRE-FICHEROS-EXIT. EXIT.                                              
