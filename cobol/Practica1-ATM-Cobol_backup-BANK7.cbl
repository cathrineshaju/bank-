000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. BANK7.                                                       
000300 AUTHOR. J SANTAMARIA.                                                    
000400 INSTALLATION. UNIZARBANK - CPD ZARAGOZA.                                 
000500 DATE-WRITTEN. 04/17/1991.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY. CONFIDENCIAL - USO INTERNO UNIZARBANK.                         
000800*                                                                         
000900*    HISTORIAL DE MODIFICACIONES                                          
001000*    ---------------------------------------------------------            
001100*    04/17/91 JSM  ALTA INICIAL - CONSULTA DE ENTRADAS DE                 
001200*                  ESPECTACULOS CONTRA F-ESPECTACULOS.                    
001300*    06/02/91 JSM  AJUSTE DE FORMATO DE PANTALLA DE ESPECTACULOS.         
001400*    11/23/93 MRP  CONTROL DE SALDO INSUFICIENTE EN LA COMPRA.            
001500*    02/14/95 MRP  REESTRUCTURACION DE LA TABLA DE ESPECTACULOS           
001600*                  EN PANTALLA, PAGINACION ARRIBA/ABAJO.                  
001700*    09/30/96 LCV  CORRECCION POSICION CAMPOS ACEPTAR/CANCELAR.           
001800*    16/01/99 LCV  Y2K: CAMPO ANO A 4 DIGITOS EN CAMPOS-FECHA.            
001900*    PET-0103 05/19/01 PDA SE RETIRA EL MODULO DE VENTA DE                
002000*                  ENTRADAS - EL CAJERO YA NO VENDE ESPECTACULOS.         
002100*    PET-0103 05/19/01 PDA CONVERTIDO A CONSULTA DE MOVIMIENTOS           
002200*                  POR CUENTA PARA EL SUBSISTEMA DE CUENTAS NUEVO.        
002300*    PET-0104 05/22/01 PDA DEVOLUCION DE MOVIMIENTOS EN TABLA             
002400*                  OCCURS, MISMO ESQUEMA QUE EL PROGRAMA BANK4.           
002500*    PET-0107 06/03/01 PDA FILTRO POR CUENTA ORIGEN O DESTINO,            
002600*                  SIN ORDENACION - NO SE EXIGE ORDEN ESPECIFICO          
002650*                  EN LA CONSULTA DE MOVIMIENTOS.                         
002700*    PET-0140 08/11/03 GHR AMPLIADO EL TOPE DE LA TABLA A 50.             
002800*                                                                         
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM                                                   
003300     CLASS CLASE-NUMERICA IS "0" THRU "9"                                 
003400     UPSI-0 IS SW-TOPE-TABLA-SUPERADO.                                    
003500*                                                                         
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800     SELECT MOVIMIENTOS ASSIGN TO DISK                                    
003900     ORGANIZATION IS INDEXED                                              
004000     ACCESS MODE IS DYNAMIC                                               
004100     RECORD KEY IS MOV-ID                                                 
004200     FILE STATUS IS FSM.                                                  
004300*                                                                         
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600*    FICHERO DE MOVIMIENTOS DE CUENTA - COMPARTIDO CON BANK6              
004700 FD  MOVIMIENTOS                                                          
004800     LABEL RECORD STANDARD                                                
004900     VALUE OF FILE-ID IS "movimientos.ubd".                               
005000 01  MOVIMIENTO-REG.                                                      
005100     02  MOV-ID                PIC 9(9).                                  
005200     02  MOV-CTA-ORIGEN        PIC 9(9).                                  
005300     02  MOV-CTA-DESTINO       PIC 9(9).                                  
005400     02  MOV-TIPO              PIC X(10).                                 
005500     02  MOV-IMPORTE           PIC S9(11)V99.                             
005600     02  MOV-IMPORTE-CENT REDEFINES MOV-IMPORTE                           
005700                               PIC S9(13).                                
005800     02  MOV-CONCEPTO          PIC X(100).                                
005900     02  MOV-ESTADO            PIC X(10).                                 
006000     02  MOV-FECHA             PIC 9(8).                                  
006100     02  MOV-FECHA-X REDEFINES MOV-FECHA.                                 
006200         03  MOV-ALTA-ANO      PIC 9(4).                                  
006300         03  MOV-ALTA-MES      PIC 9(2).                                  
006400         03  MOV-ALTA-DIA      PIC 9(2).                                  
006500     02  MOV-HORA              PIC 9(6).                                  
006600     02  FILLER                PIC X(26).                                 
006700*                                                                         
006800 WORKING-STORAGE SECTION.                                                 
006900 77  FSM                       PIC X(2).                                  
007000*                                                                         
007100 01  WS-CONTADORES.                                                       
007200     05  WS-NUM-ENCONTRADOS    PIC 9(3) COMP.                             
007300     05  FILLER                PIC X(4).                                  
007400*                                                                         
007500 01  WS-RESULTADOS.                                                       
007600     05  WS-COD-RESULT         PIC 9(1).                                  
007700         88  WS-COD-OK               VALUE 0.                             
007800         88  WS-COD-ERROR-INTERNO    VALUE 9.                             
007850     05  FILLER                PIC X(6).                                  
007900*                                                                         
008000 LINKAGE SECTION.                                                         
008100 01  CTA-ID-P                  PIC 9(9).                                  
008150 01  CTA-ID-P-X REDEFINES CTA-ID-P PIC X(9).                              
008200 01  MOVIMIENTOS-SALIDA-P.                                                
008300     05  MOV-SALIDA-TABLA OCCURS 50 TIMES                                 
008400                               INDEXED BY IX-MOV.                         
008500         10  MOV-ID-S          PIC 9(9).                                  
008600         10  MOV-CTA-ORIGEN-S  PIC 9(9).                                  
008700         10  MOV-CTA-DESTINO-S PIC 9(9).                                  
008800         10  MOV-TIPO-S        PIC X(10).                                 
008900         10  MOV-IMPORTE-S     PIC S9(11)V99.                             
009000         10  MOV-CONCEPTO-S    PIC X(100).                                
009100         10  MOV-ESTADO-S      PIC X(10).                                 
009200         10  MOV-FECHA-S       PIC 9(8).                                  
009300         10  MOV-HORA-S        PIC 9(6).                                  
009400 01  NUM-MOVIMIENTOS-ENCONT-P  PIC 9(3) COMP.                             
009500 01  COD-RESULT-P              PIC 9(1).                                  
009600*                                                                         
009700 PROCEDURE DIVISION USING CTA-ID-P MOVIMIENTOS-SALIDA-P                   
009800     NUM-MOVIMIENTOS-ENCONT-P COD-RESULT-P.                               
009900*                                                                         
010000 INICIO.                                                                  
010050     DISPLAY "BANK7 CONSULTA CUENTA " CTA-ID-P-X.                         
010100     SET WS-COD-OK TO TRUE.                                               
010200     MOVE ZERO TO WS-NUM-ENCONTRADOS.                                     
010300     PERFORM APERTURA-FICHEROS THRU APERTURA-FICHEROS-EXIT.               
010400*                                                                         
010500     PERFORM CONSULTA-MOVIMIENTOS-LOOP                                    
010600         THRU CONSULTA-MOVIMIENTOS-FIN.                                   
010700*                                                                         
010800     MOVE WS-NUM-ENCONTRADOS TO NUM-MOVIMIENTOS-ENCONT-P.                 
010850     MOVE WS-COD-RESULT TO COD-RESULT-P.                                  
010900     PERFORM CIERRE-FICHEROS THRU CIERRE-FICHEROS-EXIT.                   
011000     EXIT PROGRAM.                                                        
011100*                                                                         
011200 CONSULTA-MOVIMIENTOS-LOOP.                                               
011300*    RECORRIDO SECUENCIAL COMPLETO - SIN INDICE SECUNDARIO POR            
011400*    CUENTA, IGUAL QUE LA CONSULTA POR USUARIO DEL BANK4.                 
011500     READ MOVIMIENTOS NEXT RECORD                                         
011600         AT END GO TO CONSULTA-MOVIMIENTOS-FIN.                           
011700*                                                                         
011800     IF MOV-CTA-ORIGEN NOT = CTA-ID-P                                     
011900         IF MOV-CTA-DESTINO NOT = CTA-ID-P                                
012000             GO TO CONSULTA-MOVIMIENTOS-LOOP.                             
012100*                                                                         
012200     IF WS-NUM-ENCONTRADOS = 50                                           
012300         SET SW-TOPE-TABLA-SUPERADO TO TRUE                               
012400         GO TO CONSULTA-MOVIMIENTOS-LOOP.                                 
012500*                                                                         
012600     ADD 1 TO WS-NUM-ENCONTRADOS.                                         
012650     DISPLAY "BANK7 MOVIMIENTO " MOV-FECHA-X " IMPORTE CENT "             
012660         MOV-IMPORTE-CENT.                                                
012700     SET IX-MOV TO WS-NUM-ENCONTRADOS.                                    
012800*                                                                         
012900     MOVE MOV-ID          TO MOV-ID-S (IX-MOV).                           
013000     MOVE MOV-CTA-ORIGEN  TO MOV-CTA-ORIGEN-S (IX-MOV).                   
013100     MOVE MOV-CTA-DESTINO TO MOV-CTA-DESTINO-S (IX-MOV).                  
013200     MOVE MOV-TIPO        TO MOV-TIPO-S (IX-MOV).                         
013300     MOVE MOV-IMPORTE     TO MOV-IMPORTE-S (IX-MOV).                      
013400     MOVE MOV-CONCEPTO    TO MOV-CONCEPTO-S (IX-MOV).                     
013500     MOVE MOV-ESTADO      TO MOV-ESTADO-S (IX-MOV).                       
013600     MOVE MOV-FECHA       TO MOV-FECHA-S (IX-MOV).                        
013700     MOVE MOV-HORA        TO MOV-HORA-S (IX-MOV).                         
013800*                                                                         
013900     GO TO CONSULTA-MOVIMIENTOS-LOOP.                                     
014000*                                                                         
014100 CONSULTA-MOVIMIENTOS-FIN. EXIT.                                          
014200*                                                                         
014300 PSYS-ERR.                                                                
014400     SET WS-COD-ERROR-INTERNO TO TRUE.                                    
014450     MOVE WS-COD-RESULT TO COD-RESULT-P.                                  
014500     EXIT PROGRAM.                                                        
014600*                                                                         
014700 APERTURA-FICHEROS.                                                       
014800*    FORZAMOS QUE SE CREE EL FICHERO SI NO EXISTE                         
014900     OPEN I-O MOVIMIENTOS CLOSE MOVIMIENTOS.                              
015000*                                                                         
015100     OPEN INPUT MOVIMIENTOS.                                              
015200     IF FSM NOT = "00"                                                    
015300         GO TO PSYS-ERR.                                                  
015400 APERTURA-FICHEROS-EXIT. EXIT.                                            
015500*                                                                         
015600 CIERRE-FICHEROS.                                                         
015700     CLOSE MOVIMIENTOS.                                                   
015800 CIERRE-FICHEROS-EXIT. EXIT.                                              
